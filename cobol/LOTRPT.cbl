000100*================================================================*
000200* PROGRAM NAME:    LOTRPT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- ------------    ------------------------  --------
000800* 03/14/94  DAVID QUINTERO  CREATED FOR LOTTO STAT JOB  LOT-0003
000900* 06/30/96  DAVID QUINTERO  ADDED MOST RECENT DRAW
001000*                           SUMMARY LINE, PER USER
001100*                           REQUEST                      LOT-0019
001200* 04/18/97  DAVID QUINTERO  ADDED FOUR-BAND INTENSITY
001300*                           CLASSIFICATION FOR DARAB,
001400*                           HUZASOK AND MAXKIHAGYAS       LOT-0027
001500* 07/09/98  ED ACKERMAN     RESTRUCTURE, INDENTATION,
001600*                           REMOVAL OF FALL THRU         LOT-0033
001700* 01/21/99  ED ACKERMAN     Y2K REVIEW - NO 2-DIGIT YEAR
001800*                           FIELDS IN THIS PROGRAM, NO
001900*                           CHANGE REQUIRED              LOT-0037
002000* 09/03/01  ED ACKERMAN     OCCURRENCE BAND NUMBERING
002100*                           INVERTED PER AUDIT FINDING -
002200*                           RAREST NUMBER IS NOW BAND 4   LOT-0048
002300* 09/15/01  ED ACKERMAN     PULLED SUMMARY-LINE INDEX TO A
002400*                           STANDALONE 77-LEVEL AND ADDED A
002500*                           FLAT REDEFINE OF THE DETAIL PRINT
002600*                           LINE FOR DEBUG DUMPING       LOT-0051
002700* 09/22/01  ED ACKERMAN     DEGENERATE-RANGE BAND 4 WAS GETTING
002800*                           INVERTED TO BAND 1 ON THE OCCURRENCES
002900*                           COLUMN - INVERT NOW SKIPPED FOR THE
003000*                           ZERO-STEP CASE                LOT-0052
003100*================================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  LOTRPT.
003400 AUTHOR. DAVID QUINTERO.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 03/14/94.
003700 DATE-COMPILED.
003800 SECURITY. NON-CONFIDENTIAL.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100*----------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*----------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004700*----------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*----------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT RESULT-RPT-FILE ASSIGN TO RESULTDD
005200       RECORDING MODE IS F.
005300*================================================================*
005400 DATA DIVISION.
005500*----------------------------------------------------------------*
005600 FILE SECTION.
005700*----------------------------------------------------------------*
005800 FD  RESULT-RPT-FILE
005900      RECORDING MODE IS F.
006000 01  RPT-OUT-LINE                     PIC X(132).
006100*----------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*----------------------------------------------------------------*
006400* BAND THRESHOLD WORK AREA - MIN/MAX/STEP COMPUTED INDEPENDENTLY
006500* FOR EACH OF THE THREE BANDED COLUMNS.  OCCURRENCES USES
006600* INVERTED BAND NUMBERING (FEWER = HIGHER BAND); HUZASOK AND
006700* MAXKIHAGYAS USE DIRECT BAND NUMBERING (LARGER = HIGHER BAND).
006800 01  WS-BAND-THRESHOLDS.
006900     05  WS-OCC-MIN                   PIC 9(05) USAGE COMP.
007000     05  WS-OCC-MAX                   PIC 9(05) USAGE COMP.
007100     05  WS-OCC-RANGE                 PIC S9(05) USAGE COMP.
007200     05  WS-OCC-STEP                  PIC 9(05)V9(02).
007300     05  WS-SINCE-MIN                 PIC 9(05) USAGE COMP.
007400     05  WS-SINCE-MAX                 PIC 9(05) USAGE COMP.
007500     05  WS-SINCE-RANGE                PIC S9(05) USAGE COMP.
007600     05  WS-SINCE-STEP                PIC 9(05)V9(02).
007700     05  WS-GAP-MIN                   PIC 9(05) USAGE COMP.
007800     05  WS-GAP-MAX                   PIC 9(05) USAGE COMP.
007900     05  WS-GAP-RANGE                 PIC S9(05) USAGE COMP.
008000     05  WS-GAP-STEP                  PIC 9(05)V9(02).
008100 01  WS-BAND-THRESHOLDS-FLAT REDEFINES WS-BAND-THRESHOLDS
008200                                       PIC X(42).
008300*----------------------------------------------------------------*
008400* ONE-VALUE-AGAINST-THREE-BOUNDARIES BAND LOOKUP WORK AREA.
008500 01  WS-BAND-LOOKUP-WORK.
008600     05  WS-BAND-VALUE                PIC 9(05)V9(02).
008700     05  WS-BAND-MIN                  PIC 9(05).
008800     05  WS-BAND-STEP                 PIC 9(05)V9(02).
008900     05  WS-BAND-RESULT               PIC 9(01) USAGE COMP.
009000     05  WS-BAND-INVERT-SW            PIC X(01).
009100         88  WS-BAND-INVERT                    VALUE 'Y'.
009200 01  WS-BAND-LOOKUP-FLAT REDEFINES WS-BAND-LOOKUP-WORK
009300                                       PIC X(13).
009400*----------------------------------------------------------------*
009500* LOT-0051 09/15/01 EA - SUMMARY-LINE INDEX PULLED OUT TO A
009600* STANDALONE 77-LEVEL, MATCHING THE SHOP'S OLDER CONVENTION OF
009700* NOT BURYING A SINGLE-USE COUNTER IN A GROUP ITEM.
009800 77  WS-SUMM-IDX                      PIC 9(01) USAGE COMP.
009900 01  WS-LOOP-CONTROL.
010000     05  WS-RPT-IDX                   PIC 9(02) USAGE COMP.
010100*----------------------------------------------------------------*
010200     COPY LOTFORM.
010300* LOT-0051 09/15/01 EA - FLAT REDEFINE OF THE DETAIL PRINT LINE
010400* GIVES THE JOB-LOG DUMP PARAGRAPH A ONE-SHOT PIC X VIEW FOR A
010500* HEX/CHAR DISPLAY WHEN A RUN IS BEING TRACED.
010600 01  WS-DETAIL-LINE-FLAT REDEFINES RPT-DETAIL-LINE
010700                                       PIC X(132).
010800*----------------------------------------------------------------*
010900 LINKAGE SECTION.
011000*----------------------------------------------------------------*
011100     COPY LOTRESLT.
011200*================================================================*
011300 PROCEDURE DIVISION USING RESULT-PARMS, RESULT-TABLE.
011400*----------------------------------------------------------------*
011500 0000-MAIN-PARAGRAPH.
011600*----------------------------------------------------------------*
011700     OPEN OUTPUT RESULT-RPT-FILE.
011800     PERFORM 1000-COMPUTE-BAND-RANGES.
011900     PERFORM 2000-WRITE-TITLE-LINE.
012000     IF MRR-COUNT > 0
012100         PERFORM 2100-WRITE-SUMMARY-LINE
012200     END-IF.
012300     PERFORM 2200-WRITE-HEADER-LINE.
012400     PERFORM 3000-WRITE-ONE-DETAIL-LINE
012500         VARYING WS-RPT-IDX FROM 1 BY 1
012600         UNTIL WS-RPT-IDX > STATS-TABLE-SIZE.
012700     CLOSE RESULT-RPT-FILE.
012800     GOBACK.
012900*----------------------------------------------------------------*
013000 1000-COMPUTE-BAND-RANGES.
013100*----------------------------------------------------------------*
013200     IF STATS-TABLE-SIZE > 0
013300         MOVE STAT-OCCURRENCES(1) TO WS-OCC-MIN WS-OCC-MAX
013400         MOVE STAT-SINCE-LAST(1)  TO WS-SINCE-MIN WS-SINCE-MAX
013500         MOVE STAT-MAX-GAP(1)     TO WS-GAP-MIN WS-GAP-MAX
013600         PERFORM 1010-CHECK-ONE-ROW-RANGE
013700             VARYING WS-RPT-IDX FROM 2 BY 1
013800             UNTIL WS-RPT-IDX > STATS-TABLE-SIZE
013900         PERFORM 1100-COMPUTE-ONE-COLUMN-STEP
014000     END-IF.
014100*----------------------------------------------------------------*
014200 1010-CHECK-ONE-ROW-RANGE.
014300*----------------------------------------------------------------*
014400     IF STAT-OCCURRENCES(WS-RPT-IDX) < WS-OCC-MIN
014500         MOVE STAT-OCCURRENCES(WS-RPT-IDX) TO WS-OCC-MIN
014600     END-IF.
014700     IF STAT-OCCURRENCES(WS-RPT-IDX) > WS-OCC-MAX
014800         MOVE STAT-OCCURRENCES(WS-RPT-IDX) TO WS-OCC-MAX
014900     END-IF.
015000     IF STAT-SINCE-LAST(WS-RPT-IDX) < WS-SINCE-MIN
015100         MOVE STAT-SINCE-LAST(WS-RPT-IDX) TO WS-SINCE-MIN
015200     END-IF.
015300     IF STAT-SINCE-LAST(WS-RPT-IDX) > WS-SINCE-MAX
015400         MOVE STAT-SINCE-LAST(WS-RPT-IDX) TO WS-SINCE-MAX
015500     END-IF.
015600     IF STAT-MAX-GAP(WS-RPT-IDX) < WS-GAP-MIN
015700         MOVE STAT-MAX-GAP(WS-RPT-IDX) TO WS-GAP-MIN
015800     END-IF.
015900     IF STAT-MAX-GAP(WS-RPT-IDX) > WS-GAP-MAX
016000         MOVE STAT-MAX-GAP(WS-RPT-IDX) TO WS-GAP-MAX
016100     END-IF.
016200*----------------------------------------------------------------*
016300 1100-COMPUTE-ONE-COLUMN-STEP.
016400*----------------------------------------------------------------*
016500     COMPUTE WS-OCC-RANGE = WS-OCC-MAX - WS-OCC-MIN.
016600     IF WS-OCC-RANGE > 0
016700         COMPUTE WS-OCC-STEP ROUNDED = WS-OCC-RANGE / 4
016800     ELSE
016900         MOVE 0 TO WS-OCC-STEP
017000     END-IF.
017100     COMPUTE WS-SINCE-RANGE = WS-SINCE-MAX - WS-SINCE-MIN.
017200     IF WS-SINCE-RANGE > 0
017300         COMPUTE WS-SINCE-STEP ROUNDED = WS-SINCE-RANGE / 4
017400     ELSE
017500         MOVE 0 TO WS-SINCE-STEP
017600     END-IF.
017700     COMPUTE WS-GAP-RANGE = WS-GAP-MAX - WS-GAP-MIN.
017800     IF WS-GAP-RANGE > 0
017900         COMPUTE WS-GAP-STEP ROUNDED = WS-GAP-RANGE / 4
018000     ELSE
018100         MOVE 0 TO WS-GAP-STEP
018200     END-IF.
018300*----------------------------------------------------------------*
018400* 2050-LOOKUP-ONE-BAND EXPECTS WS-BAND-VALUE, WS-BAND-MIN,
018500* WS-BAND-STEP AND WS-BAND-INVERT-SW ALREADY MOVED IN, AND
018600* RETURNS THE BAND NUMBER IN WS-BAND-RESULT.
018700*----------------------------------------------------------------*
018800 2050-LOOKUP-ONE-BAND.
018900*----------------------------------------------------------------*
019000* LOT-0052 09/22/01 EA - A ZERO STEP MEANS EVERY REPORTED ROW HAS
019100* THE SAME VALUE FOR THIS COLUMN, SO ALL ROWS BELONG IN THE
019200* DARKEST BAND (4) REGARDLESS OF WHETHER THE COLUMN IS DIRECT OR
019300* INVERTED.  THE 5-MINUS INVERT STEP MUST NOT BE APPLIED TO THIS
019400* DEGENERATE RESULT OR THE OCCURRENCES COLUMN COMES OUT BAND 1
019500* (LIGHTEST) INSTEAD OF BAND 4 WHEN ALL NUMBERS TIE.
019600     IF WS-BAND-STEP = 0
019700         MOVE 4 TO WS-BAND-RESULT
019800     ELSE
019900         IF WS-BAND-VALUE <= WS-BAND-MIN + WS-BAND-STEP
020000             MOVE 1 TO WS-BAND-RESULT
020100         ELSE
020200             IF WS-BAND-VALUE <= WS-BAND-MIN +
020300                     (WS-BAND-STEP * 2)
020400                 MOVE 2 TO WS-BAND-RESULT
020500             ELSE
020600                 IF WS-BAND-VALUE <= WS-BAND-MIN +
020700                         (WS-BAND-STEP * 3)
020800                     MOVE 3 TO WS-BAND-RESULT
020900                 ELSE
021000                     MOVE 4 TO WS-BAND-RESULT
021100                 END-IF
021200             END-IF
021300         END-IF
021400         IF WS-BAND-INVERT
021500             COMPUTE WS-BAND-RESULT = 5 - WS-BAND-RESULT
021600         END-IF
021700     END-IF.
021800*----------------------------------------------------------------*
021900 2000-WRITE-TITLE-LINE.
022000*----------------------------------------------------------------*
022100     MOVE RPT-TITLE-LINE TO RPT-OUT-LINE.
022200     WRITE RPT-OUT-LINE.
022300*----------------------------------------------------------------*
022400 2100-WRITE-SUMMARY-LINE.
022500*----------------------------------------------------------------*
022600     MOVE SPACES TO RPT-SUMMARY-LINE.
022700     PERFORM 2110-MOVE-ONE-SUMMARY-NUMBER
022800         VARYING WS-SUMM-IDX FROM 1 BY 1
022900         UNTIL WS-SUMM-IDX > MRR-COUNT.
023000     MOVE RPT-SUMMARY-LINE TO RPT-OUT-LINE.
023100     WRITE RPT-OUT-LINE.
023200*----------------------------------------------------------------*
023300 2110-MOVE-ONE-SUMMARY-NUMBER.
023400*----------------------------------------------------------------*
023500     MOVE MRR-NUM(WS-SUMM-IDX) TO RPT-SUMM-NUM-OUT(WS-SUMM-IDX).
023600*----------------------------------------------------------------*
023700 2200-WRITE-HEADER-LINE.
023800*----------------------------------------------------------------*
023900     MOVE RPT-HEADER-LINE TO RPT-OUT-LINE.
024000     WRITE RPT-OUT-LINE.
024100*----------------------------------------------------------------*
024200 3000-WRITE-ONE-DETAIL-LINE.
024300*----------------------------------------------------------------*
024400     MOVE STAT-NUMBER(WS-RPT-IDX)   TO RPT-SZAM.
024500     MOVE STAT-OCCURRENCES(WS-RPT-IDX) TO RPT-DARAB.
024600     MOVE STAT-SINCE-LAST(WS-RPT-IDX)  TO RPT-HUZASOK.
024700     MOVE STAT-MAX-GAP(WS-RPT-IDX)     TO RPT-MAXKIHAGYAS.
024800     MOVE STAT-SCORE(WS-RPT-IDX)       TO RPT-PONTSZAM.
024900*
025000     MOVE STAT-OCCURRENCES(WS-RPT-IDX) TO WS-BAND-VALUE.
025100     MOVE WS-OCC-MIN                   TO WS-BAND-MIN.
025200     MOVE WS-OCC-STEP                  TO WS-BAND-STEP.
025300     SET WS-BAND-INVERT TO TRUE.
025400     PERFORM 2050-LOOKUP-ONE-BAND.
025500     MOVE WS-BAND-RESULT TO RPT-DARAB-BAND.
025600     MOVE WS-BAND-RESULT TO STAT-BAND-OCC(WS-RPT-IDX).
025700*
025800     MOVE STAT-SINCE-LAST(WS-RPT-IDX)  TO WS-BAND-VALUE.
025900     MOVE WS-SINCE-MIN                 TO WS-BAND-MIN.
026000     MOVE WS-SINCE-STEP                TO WS-BAND-STEP.
026100     MOVE 'N' TO WS-BAND-INVERT-SW.
026200     PERFORM 2050-LOOKUP-ONE-BAND.
026300     MOVE WS-BAND-RESULT TO RPT-HUZASOK-BAND.
026400     MOVE WS-BAND-RESULT TO STAT-BAND-SINCE(WS-RPT-IDX).
026500*
026600     MOVE STAT-MAX-GAP(WS-RPT-IDX)     TO WS-BAND-VALUE.
026700     MOVE WS-GAP-MIN                   TO WS-BAND-MIN.
026800     MOVE WS-GAP-STEP                  TO WS-BAND-STEP.
026900     MOVE 'N' TO WS-BAND-INVERT-SW.
027000     PERFORM 2050-LOOKUP-ONE-BAND.
027100     MOVE WS-BAND-RESULT TO RPT-MAXKIHAGYAS-BAND.
027200     MOVE WS-BAND-RESULT TO STAT-BAND-GAP(WS-RPT-IDX).
027300*
027400     MOVE RPT-DETAIL-LINE TO RPT-OUT-LINE.
027500     WRITE RPT-OUT-LINE.
