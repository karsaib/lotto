000100*--------------------------------------------------------------*
000200* COPYBOOK:  LOTRESLT
000300* PURPOSE:   PER-NUMBER STATISTICS TABLE PASSED BETWEEN LOTSCORE
000400*            (OCCURRENCE/GAP/SCORE CALCULATION) AND LOTRPT
000500*            (BAND CLASSIFICATION AND REPORT WRITER).
000600*--------------------------------------------------------------*
000700* MAINTENANCE LOG
000800* DATE      INIT  TICKET    DESCRIPTION
000900* --------- ----  --------  ----------------------------------
001000* 03/14/94  DQ    LOT-0002  CREATED FOR LOTTO STAT JOB
001100* 11/02/95  DQ    LOT-0015  ADDED AVG-GAP, NOT YET PRINTED
001200* 04/18/97  DQ    LOT-0027  ADDED MOST-RECENT-ROW SUMMARY AREA
001300* 01/21/99  EA    LOT-0037  Y2K REVIEW - NO DATE FIELDS HELD
001400*                           HERE, NO CHANGE REQUIRED
001500*--------------------------------------------------------------*
001600 01  RESULT-PARMS.
001700     05  STATS-TABLE-SIZE             PIC S9(04) USAGE COMP.
001800     05  TOTAL-DRAW-ROWS              PIC S9(04) USAGE COMP.
001900     05  MAX-OCCURRENCE-COUNT         PIC 9(05)  USAGE COMP.
002000     05  MAX-MAX-GAP-VALUE            PIC 9(05)  USAGE COMP.
002100     05  MAX-SINCE-LAST-VALUE         PIC 9(05)  USAGE COMP.
002200     05  MOST-RECENT-ROW-NUMBERS.
002300         10  MRR-NUM OCCURS 5 TIMES    PIC 9(02).
002400         10  MRR-COUNT                 PIC 9(01) USAGE COMP.
002500     05  FILLER                       PIC X(06)  VALUE SPACE.
002600*--------------------------------------------------------------*
002700 01  RESULT-TABLE.
002800     05  TBL-NUMBER-STATS OCCURS 1 TO 90 TIMES
002900             DEPENDING ON STATS-TABLE-SIZE.
003000         10  STAT-NUMBER              PIC 9(02).
003100         10  STAT-OCCURRENCES         PIC 9(05)  USAGE COMP.
003200         10  STAT-SINCE-LAST          PIC 9(05)  USAGE COMP.
003300         10  STAT-MAX-GAP             PIC 9(05)  USAGE COMP.
003400         10  STAT-GAP-SUM             PIC 9(07)  USAGE COMP.
003500         10  STAT-GAP-COUNT           PIC 9(05)  USAGE COMP.
003600         10  STAT-AVG-GAP             PIC 9(05)V9(02).
003700         10  STAT-NORM-OCC            PIC 9(01)V9(04).
003800         10  STAT-NORM-GAP            PIC 9(01)V9(04).
003900         10  STAT-NORM-SINCE          PIC 9(01)V9(04).
004000         10  STAT-SCORE               PIC 9(01)V9(04).
004100         10  STAT-BAND-OCC            PIC 9(01)  USAGE COMP.
004200         10  STAT-BAND-SINCE          PIC 9(01)  USAGE COMP.
004300         10  STAT-BAND-GAP            PIC 9(01)  USAGE COMP.
004400         10  FILLER                   PIC X(05).
