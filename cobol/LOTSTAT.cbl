000100*================================================================*
000200* PROGRAM NAME:    LOTSTAT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- ------------    ------------------------  --------
000800* 03/14/94  DAVID QUINTERO  CREATED FOR LOTTO STAT JOB  LOT-0001
000900* 08/02/94  DAVID QUINTERO  ADDED MODE 6 (45/6) COLUMN
001000*                           EXTRACTION                  LOT-0009
001100* 11/02/95  DAVID QUINTERO  ADDED MODE 7 (35/14) TAIL
001200*                           SCAN EXTRACTION              LOT-0014
001300* 04/18/97  DAVID QUINTERO  SPLIT STATISTICS AND REPORT
001400*                           WRITING OUT TO LOTSCORE AND
001500*                           LOTRPT CALLED SUBPROGRAMS    LOT-0027
001600* 07/09/98  ED ACKERMAN     RESTRUCTURE, INDENTATION,
001700*                           REMOVAL OF FALL THRU AND
001800*                           GO TO'S                      LOT-0033
001900* 01/21/99  ED ACKERMAN     Y2K REVIEW - NO 2-DIGIT YEAR
002000*                           FIELDS IN THIS PROGRAM, NO
002100*                           CHANGE REQUIRED              LOT-0037
002200* 09/03/01  ED ACKERMAN     TIGHTENED BOM/TRAILING
002300*                           DELIMITER STRIP PER AUDIT
002400*                           FINDING ON BAD INPUT FEED     LOT-0048
002500* 09/15/01  ED ACKERMAN     MODE 9 SHORT-LINE PATH WAS NOT
002600*                           REJECTING ROWS WITH MORE THAN 5
002700*                           SURVIVOR FIELDS - NOW VALIDATES
002800*                           FULL EXTRACTED-FIELD COUNT   LOT-0051
002900*================================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  LOTSTAT.
003200 AUTHOR. DAVID QUINTERO.
003300 INSTALLATION. COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN. 03/14/94.
003500 DATE-COMPILED.
003600 SECURITY. NON-CONFIDENTIAL.
003700*================================================================*
003800 ENVIRONMENT DIVISION.
003900*----------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*----------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004500*----------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*----------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT DRAW-HIST-FILE ASSIGN TO DRAWDD
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS IS DRAW-HIST-STATUS.
005200*================================================================*
005300 DATA DIVISION.
005400*----------------------------------------------------------------*
005500 FILE SECTION.
005600*----------------------------------------------------------------*
005700 FD  DRAW-HIST-FILE
005800      RECORD CONTAINS 200 CHARACTERS
005900      RECORDING MODE IS F.
006000 01  DRAW-HIST-LINE               PIC X(200).
006100*----------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*----------------------------------------------------------------*
006400* JOB PARAMETERS - JCL/PARM-EQUIVALENT.  PRODUCTION RUNS SET
006500* WS-MODE-PARM AND WS-DRAW-FILE-NAME FROM THE EXEC PARM STRING;
006600* THIS TEST JOB SETS THEM AS LITERALS.  ACCEPT FROM SYSIN MAY
006700* BE SUBSTITUTED WHEN RUN INTERACTIVELY.
006800* LOT-0051 09/15/01 EA - PULLED THE RUNNING LINE COUNTER OUT TO
006900* A STANDALONE 77-LEVEL, MATCHING THE SHOP'S OLDER CONVENTION
007000* OF NOT BURYING STANDALONE COUNTERS IN A GROUP ITEM.
007100 77  WS-LINE-COUNT                    PIC S9(07) USAGE COMP
007200                                                  VALUE 0.
007300     01  WS-JOB-PARMS.
007400         05  WS-MODE-PARM             PIC X(01) VALUE '6'.
007500         05  WS-DRAW-FILE-NAME        PIC X(08) VALUE 'DRAWDD'.
007600*----------------------------------------------------------------*
007700 01  WS-SWITCHES-MISC-FIELDS.
007800     05  DRAW-HIST-STATUS             PIC X(02).
007900         88  DRAW-HIST-OK                      VALUE '00'.
008000         88  DRAW-HIST-EOF                      VALUE '10'.
008100     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
008200         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
008300     05  WS-MODE-VALID-SW             PIC X(01) VALUE 'N'.
008400         88  WS-MODE-VALID                      VALUE 'Y'.
008500     05  WS-BLANK-LINE-SW             PIC X(01) VALUE 'N'.
008600         88  WS-BLANK-LINE                      VALUE 'Y'.
008700*----------------------------------------------------------------*
008800* LINE STRIP WORK AREA - BOM STRIP, TRAILING WHITESPACE/
008900* DELIMITER STRIP, BLANK LINE DETECTION.
009000 01  WS-RAW-LINE                      PIC X(200).
009100 01  WS-TRIMMED-LINE                  PIC X(200).
009200 01  WS-TRIM-BOUNDS.
009300     05  WS-LINE-START                PIC 9(03) USAGE COMP.
009400     05  WS-LINE-END                  PIC 9(03) USAGE COMP.
009500     05  WS-SCAN-POS                  PIC 9(03) USAGE COMP.
009600     05  WS-TRIMMED-LEN               PIC 9(03) USAGE COMP.
009700*----------------------------------------------------------------*
009800* FIELD SPLIT WORK AREA - DELIMITER DETECTION AND UNSTRING
009900* POINTER-DRIVEN TOKENIZING.  MAX 40 COLUMNS PER LINE SUPPORTED,
010000* AMPLE HEADROOM OVER THE 20 COLUMNS THE WIDEST MODE (45/6) NEEDS.
010100 01  WS-SPLIT-WORK.
010200     05  WS-DELIM-CHAR                PIC X(01) VALUE SPACE.
010300     05  WS-SEMI-COUNT                PIC 9(03) USAGE COMP.
010400     05  WS-COMMA-COUNT               PIC 9(03) USAGE COMP.
010500     05  WS-NO-DELIM-SW               PIC X(01) VALUE 'N'.
010600         88  WS-NO-DELIM                        VALUE 'Y'.
010700     05  WS-PTR                       PIC 9(03) USAGE COMP.
010800     05  WS-FIELD-COUNT               PIC 9(02) USAGE COMP.
010900 01  WS-FIELD-TABLE-DATA.
011000     05  WS-FIELD OCCURS 40 TIMES     PIC X(20).
011100 01  WS-FIELD-TABLE-FLAT REDEFINES WS-FIELD-TABLE-DATA
011200                                       PIC X(800).
011300*----------------------------------------------------------------*
011400* MODE-SPECIFIC COLUMN SELECTION WORK AREA.
011500 01  WS-SELECTED-FIELDS.
011600     05  WS-SELECTED OCCURS 14 TIMES  PIC X(20).
011700 01  WS-SELECTED-FIELDS-FLAT REDEFINES WS-SELECTED-FIELDS
011800                                       PIC X(280).
011900 01  WS-TAIL-COLLECT-AREA.
012000     05  WS-TAIL-COLLECT OCCURS 14 TIMES
012100                                       PIC X(20).
012200     05  WS-TAIL-COLLECT-COUNT        PIC 9(02) USAGE COMP.
012300 01  WS-MODE-SCAN-WORK.
012400     05  WS-SCAN-FIELD-IDX            PIC 9(02) USAGE COMP.
012500     05  WS-SELECTED-COUNT            PIC 9(02) USAGE COMP.
012600*----------------------------------------------------------------*
012700* TOKEN COMPACTION AND NUMERIC VALIDATION WORK AREA.
012800 01  WS-TRIM-WORK.
012900     05  WS-TRIM-SRC                  PIC X(20).
013000     05  WS-TRIM-RESULT                PIC X(20).
013100     05  WS-TRIM-LEN                  PIC 9(02) USAGE COMP.
013200     05  WS-TRIM-IDX                  PIC 9(02) USAGE COMP.
013300     05  WS-TRIM-OUT-IDX              PIC 9(02) USAGE COMP.
013400 01  WS-VALIDATE-WORK.
013500     05  WS-VAL-IDX                   PIC 9(02) USAGE COMP.
013600     05  WS-VAL-SURVIVOR-COUNT        PIC 9(02) USAGE COMP.
013700     05  WS-VAL-NUM-AREA              PIC 9(02).
013800     05  WS-VALIDATED-NUM OCCURS 14 TIMES
013900                                       PIC 9(02).
014000     05  WS-VALIDATED-NUM-FLAT REDEFINES WS-VALIDATED-NUM
014100                                       PIC X(28).
014200*----------------------------------------------------------------*
014300* DRAW TABLE AND RESULT TABLE PASSED DOWN THE CALL CHAIN.
014400     COPY LOTDRAW.
014500     COPY LOTRESLT.
014600*================================================================*
014700 PROCEDURE DIVISION.
014800*----------------------------------------------------------------*
014900 0000-MAIN-PARAGRAPH.
015000*----------------------------------------------------------------*
015100     PERFORM 0100-VALIDATE-MODE.
015200     IF WS-MODE-VALID
015300         PERFORM 1000-OPEN-FILES
015400         IF NOT WS-FILE-OPEN-ERROR
015500             PERFORM 2000-READ-DRAW-FILE
015600                 UNTIL DRAW-HIST-EOF OR DRAW-READ-ERROR
015700             PERFORM 3000-CLOSE-DATA-FILES
015800             IF DRAW-READ-ERROR
015900                 PERFORM 9900-FATAL-READ-ERROR
016000             ELSE
016100                 PERFORM 4000-INVOKE-STATISTICS
016200             END-IF
016300         ELSE
016400             PERFORM 9910-FATAL-OPEN-ERROR
016500         END-IF
016600     ELSE
016700         PERFORM 9920-FATAL-MODE-ERROR
016800     END-IF.
016900     GOBACK.
017000*----------------------------------------------------------------*
017100 0100-VALIDATE-MODE.
017200*----------------------------------------------------------------*
017300     MOVE WS-MODE-PARM          TO DRAW-MODE.
017400     EVALUATE TRUE
017500         WHEN DRAW-MODE-9-90-5
017600             MOVE 90              TO DRAW-MAX-NUMBER
017700             MOVE 5                TO DRAW-NUMBERS-PER-ROW
017800             SET WS-MODE-VALID      TO TRUE
017900         WHEN DRAW-MODE-6-45-6
018000             MOVE 45              TO DRAW-MAX-NUMBER
018100             MOVE 6                TO DRAW-NUMBERS-PER-ROW
018200             SET WS-MODE-VALID      TO TRUE
018300         WHEN DRAW-MODE-7-35-14
018400             MOVE 35              TO DRAW-MAX-NUMBER
018500             MOVE 14               TO DRAW-NUMBERS-PER-ROW
018600             SET WS-MODE-VALID      TO TRUE
018700         WHEN OTHER
018800             MOVE 'N' TO WS-MODE-VALID-SW
018900     END-EVALUATE.
019000*----------------------------------------------------------------*
019100 1000-OPEN-FILES.
019200*----------------------------------------------------------------*
019300     OPEN INPUT DRAW-HIST-FILE.
019400     IF NOT DRAW-HIST-OK
019500         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
019600     END-IF.
019700*----------------------------------------------------------------*
019800 2000-READ-DRAW-FILE.
019900*----------------------------------------------------------------*
020000     READ DRAW-HIST-FILE
020100         AT END
020200             SET DRAW-HIST-EOF TO TRUE
020300         NOT AT END
020400             MOVE DRAW-HIST-LINE TO WS-RAW-LINE
020500             ADD 1 TO WS-LINE-COUNT
020600             PERFORM 2050-PROCESS-ONE-LINE
020700     END-READ.
020800*----------------------------------------------------------------*
020900 2050-PROCESS-ONE-LINE.
021000*----------------------------------------------------------------*
021100     PERFORM 2100-STRIP-LINE.
021200     IF NOT WS-BLANK-LINE
021300         PERFORM 2200-SPLIT-FIELDS
021400         PERFORM 2300-EXTRACT-NUMBERS
021500         IF NOT DRAW-READ-ERROR
021600             PERFORM 2400-VALIDATE-ROW
021700         END-IF
021800         IF NOT DRAW-READ-ERROR
021900             PERFORM 2500-APPEND-ROW
022000         END-IF
022100     END-IF.
022200*----------------------------------------------------------------*
022300 2100-STRIP-LINE.
022400*----------------------------------------------------------------*
022500     MOVE 'N' TO WS-BLANK-LINE-SW.
022600     IF WS-RAW-LINE(1:3) = X'EFBBBF'
022700         MOVE 4 TO WS-LINE-START
022800     ELSE
022900         MOVE 1 TO WS-LINE-START
023000     END-IF.
023100     PERFORM 2110-SCAN-BACKWARD
023200         VARYING WS-SCAN-POS FROM 200 BY -1
023300         UNTIL WS-SCAN-POS < WS-LINE-START
023400            OR WS-RAW-LINE(WS-SCAN-POS:1) NOT = SPACE.
023500     IF WS-SCAN-POS < WS-LINE-START
023600         MOVE 'Y' TO WS-BLANK-LINE-SW
023700     ELSE
023800         MOVE WS-SCAN-POS TO WS-LINE-END
023900         IF WS-RAW-LINE(WS-LINE-END:1) = ';'
024000            OR WS-RAW-LINE(WS-LINE-END:1) = ','
024100             SUBTRACT 1 FROM WS-LINE-END
024200             PERFORM 2110-SCAN-BACKWARD
024300                 VARYING WS-SCAN-POS FROM WS-LINE-END BY -1
024400                 UNTIL WS-SCAN-POS < WS-LINE-START
024500                    OR WS-RAW-LINE(WS-SCAN-POS:1) NOT = SPACE
024600             IF WS-SCAN-POS < WS-LINE-START
024700                 MOVE 'Y' TO WS-BLANK-LINE-SW
024800             ELSE
024900                 MOVE WS-SCAN-POS TO WS-LINE-END
025000             END-IF
025100         END-IF
025200         IF NOT WS-BLANK-LINE
025300             COMPUTE WS-TRIMMED-LEN =
025400                 WS-LINE-END - WS-LINE-START + 1
025500             MOVE SPACE TO WS-TRIMMED-LINE
025600             MOVE WS-RAW-LINE(WS-LINE-START:WS-TRIMMED-LEN)
025700                 TO WS-TRIMMED-LINE(1:WS-TRIMMED-LEN)
025800         END-IF
025900     END-IF.
026000*----------------------------------------------------------------*
026100 2110-SCAN-BACKWARD.
026200*----------------------------------------------------------------*
026300     CONTINUE.
026400*----------------------------------------------------------------*
026500 2200-SPLIT-FIELDS.
026600*----------------------------------------------------------------*
026700     MOVE SPACES TO WS-FIELD-TABLE-FLAT.
026800     MOVE 0 TO WS-SEMI-COUNT WS-COMMA-COUNT WS-FIELD-COUNT.
026900     MOVE 'N' TO WS-NO-DELIM-SW.
027000     INSPECT WS-TRIMMED-LINE(1:WS-TRIMMED-LEN)
027100         TALLYING WS-SEMI-COUNT FOR ALL ';'
027200                  WS-COMMA-COUNT FOR ALL ','.
027300     IF WS-SEMI-COUNT > 0
027400         MOVE ';' TO WS-DELIM-CHAR
027500     ELSE
027600         IF WS-COMMA-COUNT > 0
027700             MOVE ',' TO WS-DELIM-CHAR
027800         ELSE
027900             SET WS-NO-DELIM TO TRUE
028000         END-IF
028100     END-IF.
028200     IF WS-NO-DELIM
028300         MOVE 1 TO WS-FIELD-COUNT
028400         MOVE WS-TRIMMED-LINE(1:WS-TRIMMED-LEN) TO WS-FIELD(1)
028500     ELSE
028600         MOVE 1 TO WS-PTR
028700         PERFORM 2210-SPLIT-ONE-FIELD
028800             UNTIL WS-PTR > WS-TRIMMED-LEN
028900                OR WS-FIELD-COUNT > 39
029000     END-IF.
029100*----------------------------------------------------------------*
029200 2210-SPLIT-ONE-FIELD.
029300*----------------------------------------------------------------*
029400     ADD 1 TO WS-FIELD-COUNT.
029500     UNSTRING WS-TRIMMED-LINE(1:WS-TRIMMED-LEN)
029600         DELIMITED BY WS-DELIM-CHAR
029700         INTO WS-FIELD(WS-FIELD-COUNT)
029800         WITH POINTER WS-PTR
029900     END-UNSTRING.
030000*----------------------------------------------------------------*
030100 2300-EXTRACT-NUMBERS.
030200*----------------------------------------------------------------*
030300     MOVE SPACES TO WS-SELECTED-FIELDS-FLAT.
030400* LOT-0051 09/15/01 EA - DEFAULT TO NUMBERS-PER-ROW; MODE 9'S
030500* SHORT-LINE PATH (2320) OVERRIDES WITH THE TRUE SURVIVOR COUNT.
030600     MOVE DRAW-NUMBERS-PER-ROW TO WS-SELECTED-COUNT.
030700     EVALUATE TRUE
030800         WHEN DRAW-MODE-9-90-5
030900             PERFORM 2320-EXTRACT-MODE-9
031000         WHEN DRAW-MODE-6-45-6
031100             PERFORM 2330-EXTRACT-MODE-6
031200         WHEN DRAW-MODE-7-35-14
031300             PERFORM 2340-EXTRACT-MODE-7
031400     END-EVALUATE.
031500*----------------------------------------------------------------*
031600 2320-EXTRACT-MODE-9.
031700*----------------------------------------------------------------*
031800     IF WS-FIELD-COUNT >= 16
031900         MOVE WS-FIELD(12) TO WS-SELECTED(1)
032000         MOVE WS-FIELD(13) TO WS-SELECTED(2)
032100         MOVE WS-FIELD(14) TO WS-SELECTED(3)
032200         MOVE WS-FIELD(15) TO WS-SELECTED(4)
032300         MOVE WS-FIELD(16) TO WS-SELECTED(5)
032400     ELSE
032500         IF WS-FIELD-COUNT > 14
032600             MOVE 14 TO WS-SELECTED-COUNT
032700         ELSE
032800             MOVE WS-FIELD-COUNT TO WS-SELECTED-COUNT
032900         END-IF
033000         PERFORM 2321-COPY-ALL-FIELDS
033100             VARYING WS-SCAN-FIELD-IDX FROM 1 BY 1
033200             UNTIL WS-SCAN-FIELD-IDX > WS-FIELD-COUNT
033300                OR WS-SCAN-FIELD-IDX > 14
033400     END-IF.
033500*----------------------------------------------------------------*
033600 2321-COPY-ALL-FIELDS.
033700*----------------------------------------------------------------*
033800     MOVE WS-FIELD(WS-SCAN-FIELD-IDX)
033900         TO WS-SELECTED(WS-SCAN-FIELD-IDX).
034000*----------------------------------------------------------------*
034100 2330-EXTRACT-MODE-6.
034200*----------------------------------------------------------------*
034300     IF WS-FIELD-COUNT < 20
034400         MOVE 'Y' TO DRAW-READ-ERROR-SW
034500         MOVE 'ROW DOES NOT CONTAIN EXACTLY N NUMBERS'
034600             TO DRAW-ERROR-MESSAGE
034700     ELSE
034800         MOVE WS-FIELD(15) TO WS-SELECTED(1)
034900         MOVE WS-FIELD(16) TO WS-SELECTED(2)
035000         MOVE WS-FIELD(17) TO WS-SELECTED(3)
035100         MOVE WS-FIELD(18) TO WS-SELECTED(4)
035200         MOVE WS-FIELD(19) TO WS-SELECTED(5)
035300         MOVE WS-FIELD(20) TO WS-SELECTED(6)
035400     END-IF.
035500*----------------------------------------------------------------*
035600 2340-EXTRACT-MODE-7.
035700*----------------------------------------------------------------*
035800     MOVE 0 TO WS-TAIL-COLLECT-COUNT.
035900     MOVE WS-FIELD-COUNT TO WS-SCAN-FIELD-IDX.
036000     PERFORM 2350-SCAN-TAIL-FIELD
036100         UNTIL WS-SCAN-FIELD-IDX < 1
036200            OR WS-TAIL-COLLECT-COUNT = 14.
036300     IF WS-TAIL-COLLECT-COUNT < 14
036400         MOVE 'Y' TO DRAW-READ-ERROR-SW
036500         MOVE 'LINE DOES NOT CONTAIN N NUMBERS IN RANGE'
036600             TO DRAW-ERROR-MESSAGE
036700     ELSE
036800         PERFORM 2360-REVERSE-TAIL-COLLECT
036900             VARYING WS-SCAN-FIELD-IDX FROM 1 BY 1
037000             UNTIL WS-SCAN-FIELD-IDX > 14
037100     END-IF.
037200*----------------------------------------------------------------*
037300 2350-SCAN-TAIL-FIELD.
037400*----------------------------------------------------------------*
037500     MOVE WS-FIELD(WS-SCAN-FIELD-IDX) TO WS-TRIM-SRC.
037600     PERFORM 2420-COMPACT-TOKEN.
037700     IF WS-TRIM-LEN > 0 AND WS-TRIM-LEN <= 2
037800         IF WS-TRIM-RESULT(1:WS-TRIM-LEN) NUMERIC
037900             MOVE ZERO TO WS-VAL-NUM-AREA
038000             IF WS-TRIM-LEN = 1
038100                 MOVE WS-TRIM-RESULT(1:1)
038200                     TO WS-VAL-NUM-AREA(2:1)
038300             ELSE
038400                 MOVE WS-TRIM-RESULT(1:2)
038500                     TO WS-VAL-NUM-AREA(1:2)
038600             END-IF
038700             IF WS-VAL-NUM-AREA >= 1 AND WS-VAL-NUM-AREA <= 35
038800                 ADD 1 TO WS-TAIL-COLLECT-COUNT
038900                 MOVE WS-FIELD(WS-SCAN-FIELD-IDX)
039000                     TO WS-TAIL-COLLECT(WS-TAIL-COLLECT-COUNT)
039100             END-IF
039200         END-IF
039300     END-IF.
039400     SUBTRACT 1 FROM WS-SCAN-FIELD-IDX.
039500*----------------------------------------------------------------*
039600 2360-REVERSE-TAIL-COLLECT.
039700*----------------------------------------------------------------*
039800     COMPUTE WS-VAL-IDX = 15 - WS-SCAN-FIELD-IDX.
039900     MOVE WS-TAIL-COLLECT(WS-VAL-IDX)
040000         TO WS-SELECTED(WS-SCAN-FIELD-IDX).
040100*----------------------------------------------------------------*
040200 2400-VALIDATE-ROW.
040300*----------------------------------------------------------------*
040400* LOT-0051 09/15/01 EA - MODE 9'S SHORT-LINE PATH CAN HAND US
040500* MORE (OR FEWER) THAN DRAW-NUMBERS-PER-ROW EXTRACTED FIELDS;
040600* REJECT BEFORE SCANNING SLOTS 1-N SO EXTRA TRAILING TOKENS
040700* ARE NOT SILENTLY DROPPED.
040800     IF WS-SELECTED-COUNT NOT = DRAW-NUMBERS-PER-ROW
040900         MOVE 'Y' TO DRAW-READ-ERROR-SW
041000         MOVE 'ROW DOES NOT CONTAIN EXACTLY N NUMBERS'
041100             TO DRAW-ERROR-MESSAGE
041200     END-IF.
041300     MOVE 0 TO WS-VAL-SURVIVOR-COUNT.
041400     PERFORM 2410-VALIDATE-ONE-FIELD
041500         VARYING WS-VAL-IDX FROM 1 BY 1
041600         UNTIL WS-VAL-IDX > DRAW-NUMBERS-PER-ROW
041700            OR DRAW-READ-ERROR.
041800     IF NOT DRAW-READ-ERROR
041900         IF WS-VAL-SURVIVOR-COUNT NOT = DRAW-NUMBERS-PER-ROW
042000             MOVE 'Y' TO DRAW-READ-ERROR-SW
042100             MOVE 'ROW DOES NOT CONTAIN EXACTLY N NUMBERS'
042200                 TO DRAW-ERROR-MESSAGE
042300         END-IF
042400     END-IF.
042500*----------------------------------------------------------------*
042600 2410-VALIDATE-ONE-FIELD.
042700*----------------------------------------------------------------*
042800     MOVE WS-SELECTED(WS-VAL-IDX) TO WS-TRIM-SRC.
042900     PERFORM 2420-COMPACT-TOKEN.
043000     IF WS-TRIM-LEN = 0
043100         MOVE 'Y' TO DRAW-READ-ERROR-SW
043200         MOVE 'ROW DOES NOT CONTAIN EXACTLY N NUMBERS'
043300             TO DRAW-ERROR-MESSAGE
043400     ELSE
043500         ADD 1 TO WS-VAL-SURVIVOR-COUNT
043600         IF WS-TRIM-LEN > 2
043700            OR WS-TRIM-RESULT(1:WS-TRIM-LEN) NOT NUMERIC
043800             MOVE 'Y' TO DRAW-READ-ERROR-SW
043900             MOVE 'INVALID NUMBER FOUND IN ROW'
044000                 TO DRAW-ERROR-MESSAGE
044100         ELSE
044200             MOVE ZERO TO WS-VAL-NUM-AREA
044300             IF WS-TRIM-LEN = 1
044400                 MOVE WS-TRIM-RESULT(1:1)
044500                     TO WS-VAL-NUM-AREA(2:1)
044600             ELSE
044700                 MOVE WS-TRIM-RESULT(1:2)
044800                     TO WS-VAL-NUM-AREA(1:2)
044900             END-IF
045000             IF WS-VAL-NUM-AREA < 1
045100                OR WS-VAL-NUM-AREA > DRAW-MAX-NUMBER
045200                 MOVE 'Y' TO DRAW-READ-ERROR-SW
045300                 MOVE 'INVALID NUMBER FOUND IN ROW'
045400                     TO DRAW-ERROR-MESSAGE
045500             ELSE
045600                 MOVE WS-VAL-NUM-AREA
045700                     TO WS-VALIDATED-NUM(WS-VAL-IDX)
045800             END-IF
045900         END-IF
046000     END-IF.
046100*----------------------------------------------------------------*
046200 2420-COMPACT-TOKEN.
046300*----------------------------------------------------------------*
046400     MOVE SPACE TO WS-TRIM-RESULT.
046500     MOVE 0 TO WS-TRIM-LEN.
046600     MOVE 0 TO WS-TRIM-OUT-IDX.
046700     PERFORM 2421-COMPACT-ONE-CHAR
046800         VARYING WS-TRIM-IDX FROM 1 BY 1
046900         UNTIL WS-TRIM-IDX > 20.
047000*----------------------------------------------------------------*
047100 2421-COMPACT-ONE-CHAR.
047200*----------------------------------------------------------------*
047300     IF WS-TRIM-SRC(WS-TRIM-IDX:1) NOT = SPACE
047400         ADD 1 TO WS-TRIM-OUT-IDX
047500         MOVE WS-TRIM-SRC(WS-TRIM-IDX:1)
047600             TO WS-TRIM-RESULT(WS-TRIM-OUT-IDX:1)
047700         MOVE WS-TRIM-OUT-IDX TO WS-TRIM-LEN
047800     END-IF.
047900*----------------------------------------------------------------*
048000 2500-APPEND-ROW.
048100*----------------------------------------------------------------*
048200     ADD 1 TO DRAW-TABLE-SIZE.
048300     MOVE DRAW-TABLE-SIZE TO ROW-NUMBER(DRAW-TABLE-SIZE).
048400     PERFORM 2510-STORE-ONE-NUMBER
048500         VARYING WS-VAL-IDX FROM 1 BY 1
048600         UNTIL WS-VAL-IDX > 14.
048700*----------------------------------------------------------------*
048800 2510-STORE-ONE-NUMBER.
048900*----------------------------------------------------------------*
049000     IF WS-VAL-IDX <= DRAW-NUMBERS-PER-ROW
049100         MOVE WS-VALIDATED-NUM(WS-VAL-IDX)
049200             TO DRAWN-NUM(DRAW-TABLE-SIZE, WS-VAL-IDX)
049300     ELSE
049400         MOVE ZERO TO DRAWN-NUM(DRAW-TABLE-SIZE, WS-VAL-IDX)
049500     END-IF.
049600*----------------------------------------------------------------*
049700 3000-CLOSE-DATA-FILES.
049800*----------------------------------------------------------------*
049900     CLOSE DRAW-HIST-FILE.
050000*----------------------------------------------------------------*
050100 4000-INVOKE-STATISTICS.
050200*----------------------------------------------------------------*
050300     CALL 'LOTSCORE' USING DRAW-PARMS, DRAW-TABLE,
050400                            RESULT-PARMS, RESULT-TABLE
050500     END-CALL.
050600*----------------------------------------------------------------*
050700 9900-FATAL-READ-ERROR.
050800*----------------------------------------------------------------*
050900     DISPLAY '*** LOTSTAT FATAL READ ERROR AT LINE ',
051000         WS-LINE-COUNT, ' *** '.
051100     DISPLAY '*** ', DRAW-ERROR-MESSAGE, ' *** '.
051200     DISPLAY '*** NO REPORT WRITTEN - RUN ABORTED *** '.
051300*----------------------------------------------------------------*
051400 9910-FATAL-OPEN-ERROR.
051500*----------------------------------------------------------------*
051600     DISPLAY '*** LOTSTAT FATAL OPEN ERROR, FILE STATUS ',
051700         DRAW-HIST-STATUS, ' *** '.
051800*----------------------------------------------------------------*
051900 9920-FATAL-MODE-ERROR.
052000*----------------------------------------------------------------*
052100     DISPLAY '*** LOTSTAT USAGE ERROR *** '.
052200     DISPLAY '*** MODE MUST BE 9 (90/5), 6 (45/6) OR 7 ',
052300         '(35/14) *** '.
