000100*--------------------------------------------------------------*
000200* COPYBOOK:  LOTDRAW
000300* PURPOSE:   PARAMETERS AND IN-MEMORY DRAW TABLE PASSED BETWEEN
000400*            LOTSTAT (CSV LOADER) AND LOTSCORE (STATISTICS).
000500*            ONE TBL-DRAWN-ROW ENTRY PER INPUT DRAW, INDEX 1
000600*            = FIRST LINE READ = MOST RECENT DRAW.
000700*--------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE      INIT  TICKET    DESCRIPTION
001000* --------- ----  --------  ----------------------------------
001100* 03/14/94  DQ    LOT-0001  CREATED FOR LOTTO STAT JOB
001200* 11/02/95  DQ    LOT-0014  ADDED NUMBERS-PER-ROW TO PARM AREA
001300* 07/09/98  EA    LOT-0033  EXPANDED DRAWN-NUM OCCURS TO 14 FOR
001400*                           SKANDI 35/14 MODE
001500* 01/21/99  EA    LOT-0037  Y2K - ROW-NUMBER WIDENED, NO DATE
001600*                           FIELDS IN THIS COPYBOOK TO FIX
001700*--------------------------------------------------------------*
001800 01  DRAW-PARMS.
001900     05  DRAW-MODE                   PIC X(01).
002000         88  DRAW-MODE-9-90-5                 VALUE '9'.
002100         88  DRAW-MODE-6-45-6                  VALUE '6'.
002200         88  DRAW-MODE-7-35-14                 VALUE '7'.
002300     05  DRAW-MAX-NUMBER              PIC 9(03)  USAGE COMP.
002400     05  DRAW-NUMBERS-PER-ROW         PIC 9(02)  USAGE COMP.
002500     05  DRAW-TABLE-SIZE              PIC S9(04) USAGE COMP.
002600     05  DRAW-READ-ERROR-SW           PIC X(01)  VALUE 'N'.
002700         88  DRAW-READ-ERROR                   VALUE 'Y'.
002800     05  DRAW-ERROR-MESSAGE           PIC X(60)  VALUE SPACE.
002900     05  FILLER                       PIC X(08)  VALUE SPACE.
003000*--------------------------------------------------------------*
003100 01  DRAW-TABLE.
003200     05  TBL-DRAWN-ROW OCCURS 1 TO 9999 TIMES
003300             DEPENDING ON DRAW-TABLE-SIZE.
003400         10  ROW-NUMBER               PIC 9(05).
003500         10  DRAWN-NUM OCCURS 14 TIMES
003600                                       PIC 9(02).
003700         10  FILLER                   PIC X(04).
