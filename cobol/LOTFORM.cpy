000100*--------------------------------------------------------------*
000200* COPYBOOK:  LOTFORM
000300* PURPOSE:   PRINT LINE LAYOUTS FOR THE LOTTO RANKING REPORT
000400*            WRITTEN BY LOTRPT.  BAND FIELDS ARE CARRIED AS
000500*            PLAIN NUMERIC SO A DOWNSTREAM VIEWER CAN COLOR THE
000600*            LINE; THIS JOB DOES NOT COLORIZE.
000700*--------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE      INIT  TICKET    DESCRIPTION
001000* --------- ----  --------  ----------------------------------
001100* 03/14/94  DQ    LOT-0003  CREATED FOR LOTTO STAT JOB
001200* 06/30/96  DQ    LOT-0019  ADDED SUMMARY LINE FOR MOST RECENT
001300*                           DRAW, PER USER REQUEST
001400* 01/21/99  EA    LOT-0037  Y2K REVIEW - NO CHANGE REQUIRED
001500*--------------------------------------------------------------*
001600 01  RPT-TITLE-LINE.
001700     05  FILLER                   PIC X(32)
001800             VALUE 'LOTTO NUMBER STATISTICAL RANKING'.
001900     05  RPT-TITLE-MODE-LIT        PIC X(10)  VALUE SPACE.
002000     05  FILLER                   PIC X(90)  VALUE SPACE.
002100*--------------------------------------------------------------*
002200 01  RPT-SUMMARY-LINE.
002300     05  FILLER                   PIC X(26)
002400             VALUE 'MOST RECENT DRAW NUMBERS:'.
002500     05  RPT-SUMM-NUM OCCURS 5 TIMES.
002600         10  FILLER               PIC X(01)  VALUE SPACE.
002700         10  RPT-SUMM-NUM-OUT     PIC Z9.
002800     05  FILLER                   PIC X(91)  VALUE SPACE.
002900*--------------------------------------------------------------*
003000 01  RPT-HEADER-LINE.
003100     05  FILLER                   PIC X(01)  VALUE SPACE.
003200     05  FILLER                   PIC X(03)  VALUE 'SZM'.
003300     05  FILLER                   PIC X(02)  VALUE SPACE.
003400     05  FILLER                   PIC X(06)  VALUE 'DARAB '.
003500     05  FILLER                   PIC X(01)  VALUE 'B'.
003600     05  FILLER                   PIC X(02)  VALUE SPACE.
003700     05  FILLER                   PIC X(06)  VALUE 'HUZAS '.
003800     05  FILLER                   PIC X(01)  VALUE 'B'.
003900     05  FILLER                   PIC X(02)  VALUE SPACE.
004000     05  FILLER                   PIC X(06)  VALUE 'KIHAGY'.
004100     05  FILLER                   PIC X(01)  VALUE 'B'.
004200     05  FILLER                   PIC X(02)  VALUE SPACE.
004300     05  FILLER                   PIC X(08)  VALUE '  PONTSZ'.
004400     05  FILLER                   PIC X(88)  VALUE SPACE.
004500*--------------------------------------------------------------*
004600 01  RPT-DETAIL-LINE.
004700     05  FILLER                   PIC X(01)  VALUE SPACE.
004800     05  RPT-SZAM                 PIC ZZ9.
004900     05  FILLER                   PIC X(02)  VALUE SPACE.
005000     05  RPT-DARAB                PIC Z(5)9.
005100     05  FILLER                   PIC X(01)  VALUE SPACE.
005200     05  RPT-DARAB-BAND           PIC 9.
005300     05  FILLER                   PIC X(02)  VALUE SPACE.
005400     05  RPT-HUZASOK              PIC Z(5)9.
005500     05  FILLER                   PIC X(01)  VALUE SPACE.
005600     05  RPT-HUZASOK-BAND         PIC 9.
005700     05  FILLER                   PIC X(02)  VALUE SPACE.
005800     05  RPT-MAXKIHAGYAS          PIC Z(5)9.
005900     05  FILLER                   PIC X(01)  VALUE SPACE.
006000     05  RPT-MAXKIHAGYAS-BAND     PIC 9.
006100     05  FILLER                   PIC X(02)  VALUE SPACE.
006200     05  FILLER                   PIC X(02)  VALUE SPACE.
006300     05  RPT-PONTSZAM             PIC 9.9(4).
006400     05  FILLER                   PIC X(88)  VALUE SPACE.
