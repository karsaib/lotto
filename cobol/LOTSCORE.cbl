000100*================================================================*
000200* PROGRAM NAME:    LOTSCORE
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000700* --------- ------------    ------------------------  --------
000800* 03/14/94  DAVID QUINTERO  CREATED FOR LOTTO STAT JOB  LOT-0002
000900* 11/02/95  DAVID QUINTERO  ADDED MAX-GAP AND AVG-GAP
001000*                           ACCUMULATION                LOT-0015
001100* 04/18/97  DAVID QUINTERO  ADDED WEIGHTED SCORE AND
001200*                           DESCENDING SORT BEFORE CALL
001300*                           TO LOTRPT                    LOT-0027
001400* 07/09/98  ED ACKERMAN     RESTRUCTURE, INDENTATION,
001500*                           REMOVAL OF FALL THRU         LOT-0033
001600* 01/21/99  ED ACKERMAN     Y2K REVIEW - NO 2-DIGIT YEAR
001700*                           FIELDS IN THIS PROGRAM, NO
001800*                           CHANGE REQUIRED              LOT-0037
001900* 09/03/01  ED ACKERMAN     ADDED MOST-RECENT-ROW SUMMARY
002000*                           EXTRACTION FOR LOTRPT HEADER  LOT-0048
002100* 09/15/01  ED ACKERMAN     SUMMARY-LINE INDEX PULLED OUT TO A
002200*                           STANDALONE 77-LEVEL ITEM     LOT-0051
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  LOTSCORE.
002600 AUTHOR. DAVID QUINTERO.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 03/14/94.
002900 DATE-COMPILED.
003000 SECURITY. NON-CONFIDENTIAL.
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300*----------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*----------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003900*================================================================*
004000 DATA DIVISION.
004100*----------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------*
004400* PER-NUMBER SCRATCH TABLE - ONE ENTRY PER PLAYABLE NUMBER,
004500* 1 TO 90, REGARDLESS OF MODE (90 IS THE LARGEST MAX-NUMBER
004600* ACROSS ALL THREE GAME SHAPES).  SUBSCRIPTED DIRECTLY BY
004700* THE LOTTERY NUMBER ITSELF.
004800 01  WS-NUM-SCRATCH-TABLE.
004900     05  WS-NUM-ENTRY OCCURS 90 TIMES.
005000         10  WS-NUM-OCCURS            PIC 9(05) USAGE COMP.
005100         10  WS-NUM-LAST-SEEN-ROW     PIC 9(05) USAGE COMP.
005200         10  WS-NUM-SINCE-FOUND-SW    PIC X(01) VALUE 'N'.
005300             88  WS-NUM-SINCE-FOUND            VALUE 'Y'.
005400         10  WS-NUM-SINCE-LAST        PIC 9(05) USAGE COMP.
005500         10  WS-NUM-MAX-GAP           PIC 9(05) USAGE COMP.
005600         10  WS-NUM-GAP-SUM           PIC 9(07) USAGE COMP.
005700         10  WS-NUM-GAP-COUNT         PIC 9(05) USAGE COMP.
005800 01  WS-NUM-SCRATCH-FLAT REDEFINES WS-NUM-SCRATCH-TABLE
005900                                       PIC X(2340).
006000*----------------------------------------------------------------*
006100* ROW/NUMBER LOOP CONTROL AND NORMALIZATION MAXIMA.
006200 01  WS-LOOP-CONTROL.
006300     05  WS-ROW-IDX                   PIC 9(05) USAGE COMP.
006400     05  WS-COL-IDX                   PIC 9(02) USAGE COMP.
006500     05  WS-NUM-IDX                   PIC 9(03) USAGE COMP.
006600     05  WS-THIS-NUMBER               PIC 9(02).
006700     05  WS-GAP-VALUE                 PIC 9(05) USAGE COMP.
006800 01  WS-NORM-WORK.
006900     05  WS-MAX-OCC-FOUND             PIC 9(05) USAGE COMP.
007000     05  WS-MAX-GAP-FOUND             PIC 9(05) USAGE COMP.
007100     05  WS-MAX-SINCE-FOUND-VAL       PIC 9(05) USAGE COMP.
007200     05  WS-NORM-OCC-HI-PREC          PIC 9(01)V9(06).
007300     05  WS-NORM-GAP-HI-PREC          PIC 9(01)V9(06).
007400     05  WS-NORM-SINCE-HI-PREC        PIC 9(01)V9(06).
007500 01  WS-NORM-WORK-FLAT REDEFINES WS-NORM-WORK
007600                                       PIC X(23).
007700*----------------------------------------------------------------*
007800* DESCENDING-SCORE SORT WORK AREA - BUBBLE SORT BY SWAP, ONE
007900* PASS PER PERFORM, FLAG-DRIVEN UNTIL NO SWAP OCCURS.
008000 01  WS-SORT-CONTROL.
008100     05  WS-SORT-OUTER-IDX            PIC 9(02) USAGE COMP.
008200     05  WS-SORT-INNER-IDX            PIC 9(02) USAGE COMP.
008300     05  WS-SORT-LIMIT                PIC 9(02) USAGE COMP.
008400     05  WS-SWAP-OCCURRED-SW          PIC X(01) VALUE 'N'.
008500         88  WS-SWAP-OCCURRED                  VALUE 'Y'.
008600 01  WS-SWAP-ENTRY.
008700     05  WS-SWAP-NUMBER               PIC 9(02).
008800     05  WS-SWAP-OCCURRENCES          PIC 9(05) USAGE COMP.
008900     05  WS-SWAP-SINCE-LAST           PIC 9(05) USAGE COMP.
009000     05  WS-SWAP-MAX-GAP              PIC 9(05) USAGE COMP.
009100     05  WS-SWAP-GAP-SUM              PIC 9(07) USAGE COMP.
009200     05  WS-SWAP-GAP-COUNT            PIC 9(05) USAGE COMP.
009300     05  WS-SWAP-AVG-GAP              PIC 9(05)V9(02).
009400     05  WS-SWAP-NORM-OCC             PIC 9(01)V9(04).
009500     05  WS-SWAP-NORM-GAP             PIC 9(01)V9(04).
009600     05  WS-SWAP-NORM-SINCE           PIC 9(01)V9(04).
009700     05  WS-SWAP-SCORE                PIC 9(01)V9(04).
009800     05  WS-SWAP-BAND-OCC             PIC 9(01) USAGE COMP.
009900     05  WS-SWAP-BAND-SINCE           PIC 9(01) USAGE COMP.
010000     05  WS-SWAP-BAND-GAP             PIC 9(01) USAGE COMP.
010100     05  FILLER                       PIC X(05).
010200 01  WS-SWAP-AREA-FLAT REDEFINES WS-SWAP-ENTRY
010300                                       PIC X(48).
010400*----------------------------------------------------------------*
010500* LOT-0051 09/15/01 EA - SUMMARY LINE WORK.  STANDALONE COUNTER
010600* CARRIED AS A 77-LEVEL, MATCHING THE SHOP'S OLDER CONVENTION OF
010700* NOT BURYING A SINGLE-USE COUNTER IN A GROUP ITEM.
010800 77  WS-SUMMARY-IDX                   PIC 9(01) USAGE COMP.
010900*----------------------------------------------------------------*
011000     COPY LOTDRAW.
011100     COPY LOTRESLT.
011200*----------------------------------------------------------------*
011300 LINKAGE SECTION.
011400*----------------------------------------------------------------*
011500     COPY LOTDRAW.
011600     COPY LOTRESLT.
011700*================================================================*
011800 PROCEDURE DIVISION USING DRAW-PARMS, DRAW-TABLE,
011900                           RESULT-PARMS, RESULT-TABLE.
012000*----------------------------------------------------------------*
012100 0000-MAIN-PARAGRAPH.
012200*----------------------------------------------------------------*
012300     PERFORM 1000-INIT-SCRATCH-TABLE.
012400     PERFORM 2000-COUNT-AND-GAP-PASS.
012500     PERFORM 3000-BUILD-RESULT-ROWS.
012600     PERFORM 4000-COMPUTE-NORMALIZATION-MAXIMA.
012700     PERFORM 5000-COMPUTE-SCORES
012800         VARYING WS-NUM-IDX FROM 1 BY 1
012900         UNTIL WS-NUM-IDX > STATS-TABLE-SIZE.
013000     PERFORM 6000-SORT-DESCENDING-BY-SCORE.
013100     PERFORM 7000-BUILD-SUMMARY-LINE.
013200     MOVE DRAW-TABLE-SIZE TO TOTAL-DRAW-ROWS.
013300     PERFORM 8000-INVOKE-REPORT-WRITER.
013400     GOBACK.
013500*----------------------------------------------------------------*
013600 1000-INIT-SCRATCH-TABLE.
013700*----------------------------------------------------------------*
013800     PERFORM 1010-INIT-ONE-SCRATCH-ENTRY
013900         VARYING WS-NUM-IDX FROM 1 BY 1
014000         UNTIL WS-NUM-IDX > 90.
014100     MOVE 0 TO STATS-TABLE-SIZE.
014200*----------------------------------------------------------------*
014300 1010-INIT-ONE-SCRATCH-ENTRY.
014400*----------------------------------------------------------------*
014500     MOVE 0 TO WS-NUM-OCCURS(WS-NUM-IDX)
014600               WS-NUM-LAST-SEEN-ROW(WS-NUM-IDX)
014700               WS-NUM-SINCE-LAST(WS-NUM-IDX)
014800               WS-NUM-MAX-GAP(WS-NUM-IDX)
014900               WS-NUM-GAP-SUM(WS-NUM-IDX)
015000               WS-NUM-GAP-COUNT(WS-NUM-IDX).
015100     MOVE 'N' TO WS-NUM-SINCE-FOUND-SW(WS-NUM-IDX).
015200*----------------------------------------------------------------*
015300 2000-COUNT-AND-GAP-PASS.
015400*----------------------------------------------------------------*
015500     PERFORM 2010-PROCESS-ONE-ROW
015600         VARYING WS-ROW-IDX FROM 1 BY 1
015700         UNTIL WS-ROW-IDX > DRAW-TABLE-SIZE.
015800*----------------------------------------------------------------*
015900 2010-PROCESS-ONE-ROW.
016000*----------------------------------------------------------------*
016100     PERFORM 2020-PROCESS-ONE-NUMBER
016200         VARYING WS-COL-IDX FROM 1 BY 1
016300         UNTIL WS-COL-IDX > DRAW-NUMBERS-PER-ROW.
016400*----------------------------------------------------------------*
016500 2020-PROCESS-ONE-NUMBER.
016600*----------------------------------------------------------------*
016700     MOVE DRAWN-NUM(WS-ROW-IDX, WS-COL-IDX) TO WS-THIS-NUMBER.
016800     ADD 1 TO WS-NUM-OCCURS(WS-THIS-NUMBER).
016900     IF NOT WS-NUM-SINCE-FOUND(WS-THIS-NUMBER)
017000         SET WS-NUM-SINCE-FOUND(WS-THIS-NUMBER) TO TRUE
017100         COMPUTE WS-NUM-SINCE-LAST(WS-THIS-NUMBER) =
017200             WS-ROW-IDX - 1
017300     END-IF.
017400     IF WS-NUM-LAST-SEEN-ROW(WS-THIS-NUMBER) > 0
017500         COMPUTE WS-GAP-VALUE =
017600             WS-ROW-IDX - WS-NUM-LAST-SEEN-ROW(WS-THIS-NUMBER)
017700         IF WS-GAP-VALUE > WS-NUM-MAX-GAP(WS-THIS-NUMBER)
017800             MOVE WS-GAP-VALUE TO WS-NUM-MAX-GAP(WS-THIS-NUMBER)
017900         END-IF
018000         ADD WS-GAP-VALUE TO WS-NUM-GAP-SUM(WS-THIS-NUMBER)
018100         ADD 1 TO WS-NUM-GAP-COUNT(WS-THIS-NUMBER)
018200     END-IF.
018300     MOVE WS-ROW-IDX TO WS-NUM-LAST-SEEN-ROW(WS-THIS-NUMBER).
018400*----------------------------------------------------------------*
018500 3000-BUILD-RESULT-ROWS.
018600*----------------------------------------------------------------*
018700     PERFORM 3010-BUILD-ONE-RESULT-ROW
018800         VARYING WS-NUM-IDX FROM 1 BY 1
018900         UNTIL WS-NUM-IDX > DRAW-MAX-NUMBER.
019000*----------------------------------------------------------------*
019100 3010-BUILD-ONE-RESULT-ROW.
019200*----------------------------------------------------------------*
019300     IF WS-NUM-OCCURS(WS-NUM-IDX) > 0
019400         ADD 1 TO STATS-TABLE-SIZE
019500         MOVE WS-NUM-IDX
019600             TO STAT-NUMBER(STATS-TABLE-SIZE)
019700         MOVE WS-NUM-OCCURS(WS-NUM-IDX)
019800             TO STAT-OCCURRENCES(STATS-TABLE-SIZE)
019900         MOVE WS-NUM-SINCE-LAST(WS-NUM-IDX)
020000             TO STAT-SINCE-LAST(STATS-TABLE-SIZE)
020100         MOVE WS-NUM-MAX-GAP(WS-NUM-IDX)
020200             TO STAT-MAX-GAP(STATS-TABLE-SIZE)
020300         MOVE WS-NUM-GAP-SUM(WS-NUM-IDX)
020400             TO STAT-GAP-SUM(STATS-TABLE-SIZE)
020500         MOVE WS-NUM-GAP-COUNT(WS-NUM-IDX)
020600             TO STAT-GAP-COUNT(STATS-TABLE-SIZE)
020700         IF WS-NUM-GAP-COUNT(WS-NUM-IDX) > 0
020800             COMPUTE STAT-AVG-GAP(STATS-TABLE-SIZE) ROUNDED =
020900                 WS-NUM-GAP-SUM(WS-NUM-IDX) /
021000                 WS-NUM-GAP-COUNT(WS-NUM-IDX)
021100         ELSE
021200             MOVE 0 TO STAT-AVG-GAP(STATS-TABLE-SIZE)
021300         END-IF
021400     END-IF.
021500*----------------------------------------------------------------*
021600 4000-COMPUTE-NORMALIZATION-MAXIMA.
021700*----------------------------------------------------------------*
021800     MOVE 1 TO WS-MAX-OCC-FOUND
021900               WS-MAX-GAP-FOUND
022000               WS-MAX-SINCE-FOUND-VAL.
022100     PERFORM 4010-CHECK-ONE-ROW-MAXIMA
022200         VARYING WS-NUM-IDX FROM 1 BY 1
022300         UNTIL WS-NUM-IDX > STATS-TABLE-SIZE.
022400     MOVE WS-MAX-OCC-FOUND TO MAX-OCCURRENCE-COUNT.
022500     MOVE WS-MAX-GAP-FOUND TO MAX-MAX-GAP-VALUE.
022600     MOVE WS-MAX-SINCE-FOUND-VAL TO MAX-SINCE-LAST-VALUE.
022700*----------------------------------------------------------------*
022800 4010-CHECK-ONE-ROW-MAXIMA.
022900*----------------------------------------------------------------*
023000     IF STAT-OCCURRENCES(WS-NUM-IDX) > WS-MAX-OCC-FOUND
023100         MOVE STAT-OCCURRENCES(WS-NUM-IDX) TO WS-MAX-OCC-FOUND
023200     END-IF.
023300     IF STAT-MAX-GAP(WS-NUM-IDX) > WS-MAX-GAP-FOUND
023400         MOVE STAT-MAX-GAP(WS-NUM-IDX) TO WS-MAX-GAP-FOUND
023500     END-IF.
023600     IF STAT-SINCE-LAST(WS-NUM-IDX) > WS-MAX-SINCE-FOUND-VAL
023700         MOVE STAT-SINCE-LAST(WS-NUM-IDX)
023800             TO WS-MAX-SINCE-FOUND-VAL
023900     END-IF.
024000*----------------------------------------------------------------*
024100 5000-COMPUTE-SCORES.
024200*----------------------------------------------------------------*
024300     COMPUTE WS-NORM-OCC-HI-PREC ROUNDED =
024400         STAT-OCCURRENCES(WS-NUM-IDX) / MAX-OCCURRENCE-COUNT.
024500     COMPUTE WS-NORM-GAP-HI-PREC ROUNDED =
024600         STAT-MAX-GAP(WS-NUM-IDX) / MAX-MAX-GAP-VALUE.
024700     COMPUTE WS-NORM-SINCE-HI-PREC ROUNDED =
024800         STAT-SINCE-LAST(WS-NUM-IDX) / MAX-SINCE-LAST-VALUE.
024900     MOVE WS-NORM-OCC-HI-PREC TO STAT-NORM-OCC(WS-NUM-IDX).
025000     MOVE WS-NORM-GAP-HI-PREC TO STAT-NORM-GAP(WS-NUM-IDX).
025100     MOVE WS-NORM-SINCE-HI-PREC TO STAT-NORM-SINCE(WS-NUM-IDX).
025200     COMPUTE STAT-SCORE(WS-NUM-IDX) ROUNDED =
025300         (WS-NORM-OCC-HI-PREC + WS-NORM-GAP-HI-PREC +
025400          WS-NORM-SINCE-HI-PREC) / 3.
025500*----------------------------------------------------------------*
025600 6000-SORT-DESCENDING-BY-SCORE.
025700*----------------------------------------------------------------*
025800     COMPUTE WS-SORT-LIMIT = STATS-TABLE-SIZE - 1.
025900     SET WS-SWAP-OCCURRED TO TRUE.
026000     PERFORM 6010-ONE-SORT-PASS
026100         UNTIL NOT WS-SWAP-OCCURRED
026200            OR WS-SORT-LIMIT < 1.
026300*----------------------------------------------------------------*
026400 6010-ONE-SORT-PASS.
026500*----------------------------------------------------------------*
026600     MOVE 'N' TO WS-SWAP-OCCURRED-SW.
026700     PERFORM 6020-COMPARE-ADJACENT-PAIR
026800         VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
026900         UNTIL WS-SORT-OUTER-IDX > WS-SORT-LIMIT.
027000*----------------------------------------------------------------*
027100 6020-COMPARE-ADJACENT-PAIR.
027200*----------------------------------------------------------------*
027300     COMPUTE WS-SORT-INNER-IDX = WS-SORT-OUTER-IDX + 1.
027400     IF STAT-SCORE(WS-SORT-OUTER-IDX) <
027500             STAT-SCORE(WS-SORT-INNER-IDX)
027600         PERFORM 6030-SWAP-TWO-ROWS
027700         SET WS-SWAP-OCCURRED TO TRUE
027800     END-IF.
027900*----------------------------------------------------------------*
028000 6030-SWAP-TWO-ROWS.
028100*----------------------------------------------------------------*
028200     MOVE TBL-NUMBER-STATS(WS-SORT-OUTER-IDX) TO WS-SWAP-ENTRY.
028300     MOVE TBL-NUMBER-STATS(WS-SORT-INNER-IDX) TO
028400         TBL-NUMBER-STATS(WS-SORT-OUTER-IDX).
028500     MOVE WS-SWAP-ENTRY TO TBL-NUMBER-STATS(WS-SORT-INNER-IDX).
028600*----------------------------------------------------------------*
028700 7000-BUILD-SUMMARY-LINE.
028800*----------------------------------------------------------------*
028900     MOVE 0 TO MRR-COUNT.
029000     IF DRAW-TABLE-SIZE > 0 AND DRAW-NUMBERS-PER-ROW >= 5
029100         PERFORM 7010-COPY-ONE-SUMMARY-NUMBER
029200             VARYING WS-SUMMARY-IDX FROM 1 BY 1
029300             UNTIL WS-SUMMARY-IDX > 5
029400     END-IF.
029500*----------------------------------------------------------------*
029600 7010-COPY-ONE-SUMMARY-NUMBER.
029700*----------------------------------------------------------------*
029800     MOVE DRAWN-NUM(1, WS-SUMMARY-IDX) TO MRR-NUM(WS-SUMMARY-IDX).
029900     ADD 1 TO MRR-COUNT.
030000*----------------------------------------------------------------*
030100 8000-INVOKE-REPORT-WRITER.
030200*----------------------------------------------------------------*
030300     CALL 'LOTRPT' USING RESULT-PARMS, RESULT-TABLE
030400     END-CALL.
